000100******************************************************************
000200*    TRANREC  -  TRANSACTION RECORD / TRANSACTION TABLE LAYOUT   *
000300*                                                                *
000400*    ONE ENTRY REPRESENTS ONE LINE OF A DAILY SALES TRANSACTION  *
000500*    FILE AFTER IT HAS BEEN SPLIT OUT OF THE INCOMING CSV TEXT   *
000600*    BY TRANRD.  TD-TRAN-TABLE IS THE IN-MEMORY TABLE FOR "THE   *
000700*    CURRENT FILE" -  ONE FILE IS HELD IN MEMORY AT A TIME.      *
000800*                                                                *
000900*    HISTORY                                                    *
001000*    ----------------------------------------------------------*
001100*    1989-03-14  RBW  ORIGINAL TABLE LAYOUT - TD-TRAN-MAX 5000   *
001200*    1998-09-22  KCJ  Y2K - NO CHANGE TO THIS COPYBOOK, SEE      *
001300*                     TRANRD CHANGE LOG FOR DATE FIELD REVIEW    *
001400*    2002-11-02  RBW  ADDED TD-TRAN-TIME-R REDEFINES FOR HOUR    *
001500*                     BUCKET REPORTING (REQ BATCH-1147)          *
001600*    2013-06-08  KCJ  WIDENED TD-ITEMS TO X(80) PER NEW POS      *
001700*                     ENCODING (REQ BATCH-1390)                  *
001800******************************************************************
001900 01  TD-TRAN-TABLE.
002000     05  TD-TRAN-COUNT            PIC 9(4)  COMP.
002100     05  TD-TRAN-ENTRY OCCURS 5000 TIMES
002200                       INDEXED BY TD-TRAN-IX.
002300         10  TD-TRANSACTION-ID        PIC 9(12).
002400         10  TD-TRANSACTION-DATE      PIC 9(08).
002500         10  TD-TRANSACTION-TIME      PIC 9(06).
002600         10  TD-TRAN-TIME-R  REDEFINES TD-TRANSACTION-TIME.
002700             15  TD-TRAN-HOUR         PIC 99.
002800             15  TD-TRAN-MINUTE       PIC 99.
002900             15  TD-TRAN-SECOND       PIC 99.
003000         10  TD-ITEMS                 PIC X(80).
003100         10  TD-SALE-AMOUNT           PIC S9(9)V99 COMP-3.
003200         10  FILLER                   PIC X(10).
003300     05  TD-TRAN-STATUS.
003400         10  TD-TRAN-STATUS-CODE      PIC X(02)  VALUE '00'.
003500             88  TD-TRAN-OK                      VALUE '00'.
003600             88  TD-TRAN-BAD-LINE                VALUE '90'.
003700         10  FILLER                   PIC X(08).
