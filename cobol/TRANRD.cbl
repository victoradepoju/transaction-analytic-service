000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANRD.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM USED TO READ ONE DAILY SALES TRANSACTION FILE AND    *
001100*  BUILD THE IN-MEMORY TRANSACTION TABLE (TD-TRAN-TABLE) THAT   *
001200*  TRANSTAT AND TRANBAT USE FOR THE STATISTICS PASSES.  TRANRD  *
001300*  IS CALLED ONCE PER DATASET NAME FOUND IN TRANBAT'S CONTROL   *
001400*  FILE.  EACH INPUT LINE IS COMMA-SEPARATED TEXT:              *
001500*     TRANSACTION-ID,TRANSACTION-TIMESTAMP,ITEMS,SALE-AMOUNT    *
001600*  A MALFORMED LINE (NON-NUMERIC ID, BAD TIMESTAMP, OR A SALE   *
001700*  AMOUNT THAT WILL NOT UNSTRING CLEANLY) IS TREATED AS A       *
001800*  FATAL READ ERROR FOR THE WHOLE FILE - THE CALLER IS TOLD     *
001900*  VIA LS-TRAN-FILE-STATUS AND DISCARDS WHATEVER WAS LOADED.    *
002000*****************************************************************
002100*  AMENDMENT HISTORY
002200*  ----------------------------------------------------------
002300*  03-14-89  RBW  0000  ORIGINAL PROGRAM - FIXED SELECT, ONE
002400*                       HARD-CODED INPUT DATASET PER RUN
002500*  11-02-02  RBW  1147  CHANGED SELECT TO ASSIGN TO DYNAMIC SO
002600*                       TRANBAT CAN DRIVE MULTIPLE FILES PER RUN
002700*  09-22-98  KCJ  1212  Y2K - TRANSACTION-DATE WIDENED TO CCYYMMDD
002800*                       (WAS YYMMDD) - DATA DIVISION ONLY, SEE
002900*                       TRANREC COPYBOOK CHANGE LOG
003000*  06-08-13  KCJ  1390  WIDENED ITEMS FIELD TO X(80), ADDED THE
003100*                       PER-FIELD UNSTRING VALIDATION BELOW - A
003200*                       BAD SALE-AMOUNT FIELD WAS SLIPPING A
003300*                       SPACE-FILLED COMP-3 INTO THE TABLE
003400*  03-02-24  TLH  1455  ADDED WS-LINES-GOOD COUNTER FOR THE
003500*                       RECONCILIATION DISPLAY AT JOB END
003600*  07-15-24  TLH  1478  FIXED 210- NUMERIC TEST - UNSTRING LEAVES
003700*                       WS-FIELD-1 BLANK-PADDED SO THE OLD TEST
003800*                       WAS FAILING ON EVERY WELL-FORMED ID AND
003900*                       FLAGGING EVERY LINE AS BAD; NOW TESTS
004000*                       ONLY THE SIGNIFICANT DIGITS BEFORE THE PAD
004100*  ----------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400     SELECT TD-RAW-LINE-FILE ASSIGN TO DYNAMIC WS-DYNAM-FILE-NAME
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS WS-RAWFILE-STATUS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  TD-RAW-LINE-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 133 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS TD-RAW-LINE.
006800*
006900 01  TD-RAW-LINE                      PIC X(133).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  PROGRAM-INDICATOR-SWITCHES.
007400     05  WS-EOF-RAW-SW                PIC X(3)      VALUE 'NO '.
007500         88  EOF-RAW-FILE                           VALUE 'YES'.
007600     05  WS-BAD-LINE-SW               PIC X(3)      VALUE 'NO '.
007700         88  BAD-LINE-FOUND                         VALUE 'YES'.
007800     05  FILLER                       PIC X(04).
007900*
008000 01  WS-FILE-FIELDS.
008100     05  WS-DYNAM-FILE-NAME           PIC X(44)     VALUE SPACES.
008200     05  WS-RAWFILE-STATUS            PIC X(2)      VALUE SPACES.
008300     05  FILLER                       PIC X(10).
008400*
008500 01  WS-COUNTERS.
008600     05  WS-LINES-READ                PIC 9(7) COMP VALUE 0.
008700     05  WS-LINES-GOOD                PIC 9(7) COMP VALUE 0.
008800     05  FILLER                       PIC X(08).
008900*
009000 01  WS-CSV-FIELDS.
009100     05  WS-FIELD-COUNT               PIC 9(2) COMP VALUE 0.
009200     05  WS-FIELD-1                   PIC X(14)     VALUE SPACES.
009300     05  WS-FIELD-1-NUM REDEFINES WS-FIELD-1
009400                                     PIC 9(14).
009500     05  WS-FIELD-1-LEN               PIC 9(2) COMP VALUE 0.
009600     05  WS-FIELD-2                   PIC X(20)     VALUE SPACES.
009700     05  WS-FIELD-3                   PIC X(80)     VALUE SPACES.
009800     05  WS-FIELD-4                   PIC X(15)     VALUE SPACES.
009900     05  FILLER                       PIC X(10).
010000*
010100 01  WS-TIMESTAMP-PARTS.
010200     05  WS-DATE-PART                 PIC X(10)     VALUE SPACES.
010300     05  WS-TIME-PART                 PIC X(08)     VALUE SPACES.
010400     05  FILLER                       PIC X(10).
010500*
010600 01  WS-DATE-DIGITS.
010700     05  WS-DATE-DIGITS-VALUE.
010800         10  WS-YYYY                  PIC X(4)      VALUE SPACES.
010900         10  WS-MM                    PIC X(2)      VALUE SPACES.
011000         10  WS-DD                    PIC X(2)      VALUE SPACES.
011100     05  FILLER                       PIC X(08).
011200*
011300 01  WS-TIME-DIGITS.
011400     05  WS-TIME-DIGITS-VALUE.
011500         10  WS-HH                    PIC X(2)      VALUE SPACES.
011600         10  WS-MI                    PIC X(2)      VALUE SPACES.
011700         10  WS-SS                    PIC X(2)      VALUE SPACES.
011800     05  FILLER REDEFINES WS-TIME-DIGITS-VALUE.
011900         10  WS-TIME-DIGITS-NUM       PIC 9(6).
012000     05  FILLER                       PIC X(08).
012100*
012200 01  WS-AMOUNT-FIELDS.
012300     05  WS-AMOUNT-SIGN               PIC X         VALUE SPACE.
012400     05  WS-AMOUNT-WORK               PIC X(15)     VALUE SPACES.
012500     05  WS-AMOUNT-WHOLE              PIC X(10)     VALUE SPACES.
012600     05  WS-AMOUNT-FRAC               PIC X(02)     VALUE SPACES.
012700     05  FILLER                       PIC X(10).
012800*
012900 01  WS-AMOUNT-NUMERIC-WORK.
013000     05  WS-AMOUNT-WHOLE-N            PIC 9(9) COMP-3 VALUE 0.
013100     05  WS-AMOUNT-FRAC-N             PIC 9(2) COMP-3 VALUE 0.
013200     05  FILLER                       PIC X(08).
013300*
013400 LINKAGE SECTION.
013500*
013600 01  LS-FILE-NAME                     PIC X(44).
013700*
013800 COPY TRANREC.
013900*
014000 01  LS-TRAN-FILE-STATUS              PIC X(2).
014100     88  LS-FILE-OK                                 VALUE '00'.
014200     88  LS-FILE-BAD                                VALUE '90'.
014300*
014400*****************************************************************
014500 PROCEDURE DIVISION USING LS-FILE-NAME, TD-TRAN-TABLE,
014600                           LS-TRAN-FILE-STATUS.
014700*****************************************************************
014800*
014900 000-MAIN.
015000*
015100     MOVE ZERO TO TD-TRAN-COUNT.
015200     MOVE '00' TO TD-TRAN-STATUS-CODE.
015300     MOVE 'NO ' TO WS-EOF-RAW-SW.
015400     MOVE 'NO ' TO WS-BAD-LINE-SW.
015500     MOVE '00' TO LS-TRAN-FILE-STATUS.
015600     PERFORM 900-OPEN-RAW-FILE THRU 900-EXIT.
015700     IF LS-FILE-BAD
015800         GO TO 000-EXIT.
015900     PERFORM 800-READ-TRAN-LINE THRU 800-EXIT.
016000     PERFORM 200-PRSS-ONE-LINE THRU 200-EXIT
016100         UNTIL EOF-RAW-FILE OR BAD-LINE-FOUND.
016200     IF BAD-LINE-FOUND
016300         MOVE '90' TO LS-TRAN-FILE-STATUS
016400         MOVE '90' TO TD-TRAN-STATUS-CODE.
016500     PERFORM 950-CLOSE-RAW-FILE THRU 950-EXIT.
016600*
016700 000-EXIT.
016800     GOBACK.
016900*
017000 200-PRSS-ONE-LINE.
017100*
017200     PERFORM 210-SPLIT-CSV-FIELDS THRU 210-EXIT.
017300     IF NOT BAD-LINE-FOUND
017400         PERFORM 220-SPLIT-TIMESTAMP THRU 220-EXIT.
017500     IF NOT BAD-LINE-FOUND
017600         PERFORM 230-VALIDATE-DATE-TIME THRU 230-EXIT.
017700     IF NOT BAD-LINE-FOUND
017800         PERFORM 240-BUILD-SALE-AMOUNT THRU 240-EXIT.
017900     IF NOT BAD-LINE-FOUND
018000         PERFORM 260-STORE-TABLE-ENTRY THRU 260-EXIT
018100         ADD 1 TO WS-LINES-GOOD.
018200     IF NOT BAD-LINE-FOUND
018300         PERFORM 800-READ-TRAN-LINE THRU 800-EXIT.
018400*
018500 200-EXIT.
018600     EXIT.
018700*
018800 210-SPLIT-CSV-FIELDS.
018900*
019000     MOVE SPACES TO WS-CSV-FIELDS.
019100     MOVE ZERO TO WS-FIELD-COUNT.
019200     UNSTRING TD-RAW-LINE DELIMITED BY ','
019300         INTO WS-FIELD-1,
019400              WS-FIELD-2,
019500              WS-FIELD-3,
019600              WS-FIELD-4
019700         TALLYING IN WS-FIELD-COUNT
019800         ON OVERFLOW
019900             MOVE 'YES' TO WS-BAD-LINE-SW.
020000     IF WS-FIELD-COUNT IS LESS THAN 4
020100         MOVE 'YES' TO WS-BAD-LINE-SW.
020200     MOVE ZERO TO WS-FIELD-1-LEN.
020300     INSPECT WS-FIELD-1 TALLYING WS-FIELD-1-LEN
020400         FOR CHARACTERS BEFORE INITIAL SPACE.
020500     IF WS-FIELD-1-LEN = ZERO
020600         MOVE 'YES' TO WS-BAD-LINE-SW
020700     ELSE
020800         IF WS-FIELD-1 (1:WS-FIELD-1-LEN) IS NOT NUMERIC
020900             MOVE 'YES' TO WS-BAD-LINE-SW.
021000*
021100 210-EXIT.
021200     EXIT.
021300*
021400 220-SPLIT-TIMESTAMP.
021500*
021600     MOVE SPACES TO WS-TIMESTAMP-PARTS.
021700     UNSTRING WS-FIELD-2 DELIMITED BY 'T'
021800         INTO WS-DATE-PART, WS-TIME-PART
021900         ON OVERFLOW
022000             MOVE 'YES' TO WS-BAD-LINE-SW.
022100     IF WS-DATE-PART = SPACES OR WS-TIME-PART = SPACES
022200         MOVE 'YES' TO WS-BAD-LINE-SW.
022300*
022400 220-EXIT.
022500     EXIT.
022600*
022700 230-VALIDATE-DATE-TIME.
022800*
022900     MOVE SPACES TO WS-DATE-DIGITS.
023000     MOVE SPACES TO WS-TIME-DIGITS.
023100     UNSTRING WS-DATE-PART DELIMITED BY '-'
023200         INTO WS-YYYY, WS-MM, WS-DD
023300         ON OVERFLOW
023400             MOVE 'YES' TO WS-BAD-LINE-SW.
023500     UNSTRING WS-TIME-PART DELIMITED BY ':'
023600         INTO WS-HH, WS-MI, WS-SS
023700         ON OVERFLOW
023800             MOVE 'YES' TO WS-BAD-LINE-SW.
023900     IF NOT BAD-LINE-FOUND
024000         IF WS-DATE-DIGITS-VALUE IS NOT NUMERIC
024100             MOVE 'YES' TO WS-BAD-LINE-SW
024200         ELSE
024300             IF WS-TIME-DIGITS-VALUE IS NOT NUMERIC
024400                 MOVE 'YES' TO WS-BAD-LINE-SW.
024500*
024600 230-EXIT.
024700     EXIT.
024800*
024900 240-BUILD-SALE-AMOUNT.
025000*
025100     MOVE SPACE TO WS-AMOUNT-SIGN.
025200     MOVE SPACES TO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC.
025300     MOVE WS-FIELD-4 TO WS-AMOUNT-WORK.
025400     IF WS-AMOUNT-WORK(1:1) = '-'
025500         MOVE '-' TO WS-AMOUNT-SIGN
025600         MOVE WS-AMOUNT-WORK(2:14) TO WS-AMOUNT-WORK.
025700     UNSTRING WS-AMOUNT-WORK DELIMITED BY '.'
025800         INTO WS-AMOUNT-WHOLE, WS-AMOUNT-FRAC
025900         ON OVERFLOW
026000             MOVE 'YES' TO WS-BAD-LINE-SW.
026100     IF NOT BAD-LINE-FOUND
026200         IF WS-AMOUNT-WHOLE IS NOT NUMERIC
026300             MOVE 'YES' TO WS-BAD-LINE-SW
026400         ELSE
026500             IF WS-AMOUNT-FRAC IS NOT NUMERIC
026600                 MOVE 'YES' TO WS-BAD-LINE-SW.
026700     IF NOT BAD-LINE-FOUND
026800         MOVE WS-AMOUNT-WHOLE TO WS-AMOUNT-WHOLE-N
026900         MOVE WS-AMOUNT-FRAC  TO WS-AMOUNT-FRAC-N.
027000*
027100 240-EXIT.
027200     EXIT.
027300*
027400 260-STORE-TABLE-ENTRY.
027500*
027600     ADD 1 TO TD-TRAN-COUNT.
027700     SET TD-TRAN-IX TO TD-TRAN-COUNT.
027800     MOVE WS-FIELD-1           TO TD-TRANSACTION-ID (TD-TRAN-IX).
027900     MOVE WS-DATE-DIGITS-VALUE
028000       TO TD-TRANSACTION-DATE (TD-TRAN-IX).
028100     MOVE WS-TIME-DIGITS-VALUE
028200       TO TD-TRANSACTION-TIME (TD-TRAN-IX).
028300     MOVE WS-FIELD-3           TO TD-ITEMS (TD-TRAN-IX).
028400     COMPUTE TD-SALE-AMOUNT (TD-TRAN-IX) =
028500         WS-AMOUNT-WHOLE-N + (WS-AMOUNT-FRAC-N / 100).
028600     IF WS-AMOUNT-SIGN = '-'
028700         COMPUTE TD-SALE-AMOUNT (TD-TRAN-IX) =
028800             TD-SALE-AMOUNT (TD-TRAN-IX) * -1.
028900*
029000 260-EXIT.
029100     EXIT.
029200*
029300 800-READ-TRAN-LINE.
029400*
029500     READ TD-RAW-LINE-FILE
029600         AT END MOVE 'YES' TO WS-EOF-RAW-SW.
029700     IF NOT EOF-RAW-FILE
029800         IF WS-RAWFILE-STATUS IS NOT EQUAL TO '00'
029900             MOVE 'YES' TO WS-BAD-LINE-SW
030000             DISPLAY 'TRANRD - I/O ERROR READING FILE, STATUS='
030100                     WS-RAWFILE-STATUS
030200         ELSE
030300             ADD 1 TO WS-LINES-READ.
030400*
030500 800-EXIT.
030600     EXIT.
030700*
030800 900-OPEN-RAW-FILE.
030900*
031000     MOVE LS-FILE-NAME TO WS-DYNAM-FILE-NAME.
031100     MOVE ZERO TO WS-LINES-READ, WS-LINES-GOOD.
031200     OPEN INPUT TD-RAW-LINE-FILE.
031300     IF WS-RAWFILE-STATUS IS NOT EQUAL TO '00'
031400         MOVE '90' TO LS-TRAN-FILE-STATUS
031500         DISPLAY 'TRANRD - ERROR OPENING ' WS-DYNAM-FILE-NAME
031600                 ' STATUS=' WS-RAWFILE-STATUS.
031700*
031800 900-EXIT.
031900     EXIT.
032000*
032100 950-CLOSE-RAW-FILE.
032200*
032300     CLOSE TD-RAW-LINE-FILE.
032400     DISPLAY 'TRANRD - LINES READ=' WS-LINES-READ
032500             ' LINES LOADED=' WS-LINES-GOOD
032600             ' FILE=' WS-DYNAM-FILE-NAME.
032700*
032800 950-EXIT.
032900     EXIT.
033000*
033100*  END OF PROGRAM TRANRD
