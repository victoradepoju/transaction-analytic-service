000100******************************************************************
000200*    PRODTBL  -  PRODUCT SALES VOLUME TABLE                      *
000300*                                                                *
000400*    USED TWO WAYS BY THIS SYSTEM:                               *
000500*      - TRANSTAT BUILDS ONE OF THESE PER FILE (UNIT TOTALS      *
000600*        FOR A SINGLE DAY'S TRANSACTIONS)                        *
000700*      - TRANBAT KEEPS A SECOND ONE AS THE FOLDER-WIDE (ALL      *
000800*        DAYS) MERGED TOTALS, HELD IN ASCENDING PRODUCT-ID       *
000900*        ORDER SO SEARCH ALL CAN BE USED AND SO THE HIGHEST-     *
001000*        QUANTITY SCAN RESOLVES TIES TO THE LOWEST PRODUCT ID    *
001100*                                                                *
001200*    HISTORY                                                    *
001300*    ----------------------------------------------------------*
001400*    1989-03-14  RBW  ORIGINAL TABLE LAYOUT - PV-PROD-MAX 2000   *
001500*    1998-09-22  KCJ  Y2K - NO CHANGE TO THIS COPYBOOK           *
001600*    2002-11-02  KCJ  CHANGED TO ASCENDING KEY / SEARCH ALL FOR  *
001700*                     PERFORMANCE ON LARGE PRODUCT CATALOGS      *
001800******************************************************************
001900 01  PV-PROD-TABLE.
002000     05  PV-PROD-COUNT            PIC 9(4)  COMP.
002100     05  PV-PROD-ENTRY OCCURS 1 TO 2000 TIMES
002200                       DEPENDING ON PV-PROD-COUNT
002300                       ASCENDING KEY IS PV-PRODUCT-ID
002400                       INDEXED BY PV-IDX.
002500         10  PV-PRODUCT-ID            PIC X(10).
002600         10  PV-TOTAL-QUANTITY        PIC 9(9).
002700         10  PV-TOTAL-QUANTITY-R REDEFINES PV-TOTAL-QUANTITY.
002800             15  PV-QTY-HIGH-ORDER        PIC 9(4).
002900             15  PV-QTY-LOW-ORDER         PIC 9(5).
003000         10  FILLER                   PIC X(08).
