000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANSTAT.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM COMPUTES THE THREE SINGLE-FILE STATISTICS AGAINST    *
001100*  THE TRANSACTION TABLE TRANRD JUST LOADED FOR ONE DAY'S       *
001200*  SALES FILE -                                                 *
001300*     - THE HIGHEST SINGLE SALE-AMOUNT ON THE FILE              *
001400*     - THE TOTAL SALES VOLUME (SUM OF SALE-AMOUNT) ON THE FILE *
001500*     - THE PER-PRODUCT QUANTITY TOTALS FROM THE ITEMS FIELD,   *
001600*       RETURNED AS A PRODUCT TABLE IN ASCENDING PRODUCT-ID      *
001700*       ORDER FOR TRANBAT TO FOLD INTO THE FOLDER-WIDE TABLE     *
001800*  CALLED ONCE PER FILE, IMMEDIATELY AFTER TRANRD.  IF THE       *
001900*  CALLER'S FILE STATUS SHOWS A BAD READ, TRANBAT DOES NOT       *
002000*  CALL THIS PROGRAM AT ALL FOR THAT FILE.                       *
002100*****************************************************************
002200*  AMENDMENT HISTORY
002300*  ----------------------------------------------------------
002400*  03-14-89  RBW  0000  ORIGINAL PROGRAM - HIGHEST SALE AND
002500*                       TOTAL VOLUME ONLY
002600*  11-02-02  RBW  1147  ADDED PRODUCT VOLUME TABLE (130-) FOR
002700*                       THE NEW MOST-SOLD-PRODUCT REPORT LINE
002800*  09-22-98  KCJ  1212  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM,
002900*                       REVIEWED AND CLOSED WITH NO CHANGE
003000*  06-08-13  KCJ  1390  ITEMS FIELD PARSING (135-) REWRITTEN FOR
003100*                       THE (ID:QTY|ID:QTY) SYNTAX - WAS A FIXED
003200*                       2-ITEM FORMAT BEFORE
003300*  07-22-24  TLH  1479  140- WAS TESTING THE FULL, SPACE-PADDED
003400*                       QTY FIELD FOR NUMERIC AND DROPPING EVERY
003500*                       PAIR; NOW TESTS ONLY THE SIGNIFICANT
003600*                       DIGITS AND MOVES THEM TO A NEW NUMERIC
003700*                       WORK FIELD FOR THE ADD/MOVE TO THE TABLE.
003800*                       ALSO GAVE 170-'S SHIFT LOOP ITS OWN INDEX
003900*                       (WS-SHIFT-IX) - IT WAS CLOBBERING THE
004000*                       135- PAIR LOOP'S WS-PAIR-IX
004100*  ----------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 DATA DIVISION.
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WS-WORK-COUNTERS.
005600     05  WS-HIGH-AMT              PIC S9(9)V99 COMP-3 VALUE 0.
005700     05  WS-TOTAL-AMT             PIC S9(9)V99 COMP-3 VALUE 0.
005800     05  FILLER                   PIC X(08).
005900*
006000 01  WS-ITEMS-WORK.
006100     05  WS-ITEMS-STRIPPED        PIC X(80)      VALUE SPACES.
006200     05  WS-ITEMS-LEN             PIC 9(3)  COMP VALUE 0.
006300     05  WS-PAIR-COUNT            PIC 9(2)  COMP VALUE 0.
006400     05  FILLER                   PIC X(08).
006500*
006600 01  WS-PAIR-TABLE.
006700     05  WS-PAIR-ENTRY OCCURS 20 TIMES INDEXED BY WS-PAIR-IX.
006800         10  WS-PAIR-TEXT         PIC X(20)      VALUE SPACES.
006900         10  FILLER               PIC X(02).
007000*
007100 01  WS-PAIR-PARTS.
007200     05  WS-PAIR-PRODUCT-ID       PIC X(10)      VALUE SPACES.
007300     05  WS-PAIR-QTY-ALPHA        PIC X(09)      VALUE SPACES.
007400     05  WS-PAIR-QTY-ALPHA-R REDEFINES WS-PAIR-QTY-ALPHA
007500                              PIC 9(09).
007600     05  WS-PAIR-QTY-LEN          PIC 9(2)  COMP VALUE 0.
007700     05  WS-PAIR-QTY-NUM          PIC 9(04)      VALUE ZERO.
007800     05  FILLER                   PIC X(08).
007900*
008000 01  WS-SEARCH-SWITCHES.
008100     05  WS-PROD-FOUND-SW         PIC X(3)       VALUE 'NO '.
008200         88  PROD-ENTRY-FOUND                    VALUE 'YES'.
008300     05  FILLER                   PIC X(05).
008400*
008500 01  WS-INSERT-WORK.
008600     05  WS-SHIFT-IX              PIC 9(4)  COMP VALUE 0.
008700     05  FILLER                   PIC X(08).
008800*
008900 LINKAGE SECTION.
009000*
009100 COPY TRANREC.
009200*
009300 COPY PRODTBL.
009400*
009500*****************************************************************
009600 PROCEDURE DIVISION USING TD-TRAN-TABLE, PV-PROD-TABLE.
009700*****************************************************************
009800*
009900 000-MAIN.
010000*
010100     MOVE ZERO TO PV-PROD-COUNT.
010200     IF TD-TRAN-COUNT IS GREATER THAN ZERO
010300         PERFORM 100-CALC-FILE-STATS THRU 100-EXIT.
010400     GOBACK.
010500*
010600 100-CALC-FILE-STATS.
010700*
010800     PERFORM 110-CALC-HIGHEST-SALE THRU 110-EXIT.
010900     PERFORM 120-CALC-TOTAL-VOLUME THRU 120-EXIT.
011000     PERFORM 130-CALC-PRODUCT-VOLUME THRU 130-EXIT.
011100*
011200 100-EXIT.
011300     EXIT.
011400*
011500 110-CALC-HIGHEST-SALE.
011600*
011700     MOVE ZERO TO WS-HIGH-AMT.
011800     SET TD-TRAN-IX TO 1.
011900     PERFORM 115-TEST-ONE-SALE THRU 115-EXIT
012000         VARYING TD-TRAN-IX FROM 1 BY 1
012100         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
012200*
012300 110-EXIT.
012400     EXIT.
012500*
012600 115-TEST-ONE-SALE.
012700*
012800     IF TD-SALE-AMOUNT (TD-TRAN-IX) IS GREATER THAN WS-HIGH-AMT
012900         MOVE TD-SALE-AMOUNT (TD-TRAN-IX) TO WS-HIGH-AMT.
013000*
013100 115-EXIT.
013200     EXIT.
013300*
013400 120-CALC-TOTAL-VOLUME.
013500*
013600     MOVE ZERO TO WS-TOTAL-AMT.
013700     SET TD-TRAN-IX TO 1.
013800     PERFORM 125-ADD-ONE-SALE THRU 125-EXIT
013900         VARYING TD-TRAN-IX FROM 1 BY 1
014000         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
014100*
014200 120-EXIT.
014300     EXIT.
014400*
014500 125-ADD-ONE-SALE.
014600*
014700     ADD TD-SALE-AMOUNT (TD-TRAN-IX) TO WS-TOTAL-AMT.
014800*
014900 125-EXIT.
015000     EXIT.
015100*
015200 130-CALC-PRODUCT-VOLUME.
015300*
015400     SET TD-TRAN-IX TO 1.
015500     PERFORM 135-PRSS-ITEMS-FIELD THRU 135-EXIT
015600         VARYING TD-TRAN-IX FROM 1 BY 1
015700         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
015800*
015900 130-EXIT.
016000     EXIT.
016100*
016200 135-PRSS-ITEMS-FIELD.
016300*
016400     MOVE SPACES TO WS-ITEMS-STRIPPED.
016500     MOVE ZERO TO WS-ITEMS-LEN.
016600     INSPECT TD-ITEMS (TD-TRAN-IX) TALLYING WS-ITEMS-LEN
016700         FOR CHARACTERS BEFORE INITIAL SPACE.
016800     IF WS-ITEMS-LEN IS LESS THAN 3
016900         GO TO 135-EXIT.
017000     IF TD-ITEMS (TD-TRAN-IX) (1:1) = '(' AND
017100        TD-ITEMS (TD-TRAN-IX) (WS-ITEMS-LEN:1) = ')'
017200         MOVE TD-ITEMS (TD-TRAN-IX) (2: WS-ITEMS-LEN - 2)
017300                                     TO WS-ITEMS-STRIPPED
017400     ELSE
017500         MOVE TD-ITEMS (TD-TRAN-IX) TO WS-ITEMS-STRIPPED.
017600     MOVE SPACES TO WS-PAIR-TABLE.
017700     MOVE ZERO TO WS-PAIR-COUNT.
017800     UNSTRING WS-ITEMS-STRIPPED DELIMITED BY '|'
017900         INTO WS-PAIR-ENTRY (1), WS-PAIR-ENTRY (2),
018000              WS-PAIR-ENTRY (3), WS-PAIR-ENTRY (4),
018100              WS-PAIR-ENTRY (5), WS-PAIR-ENTRY (6),
018200              WS-PAIR-ENTRY (7), WS-PAIR-ENTRY (8),
018300              WS-PAIR-ENTRY (9), WS-PAIR-ENTRY (10)
018400         TALLYING IN WS-PAIR-COUNT
018500         ON OVERFLOW
018600             DISPLAY 'TRANSTAT - MORE THAN 10 ITEM PAIRS ON ONE'
018700                     ' TRANSACTION, EXCESS IGNORED'.
018800     SET WS-PAIR-IX TO 1.
018900     PERFORM 140-PRSS-ONE-PAIR THRU 140-EXIT
019000         VARYING WS-PAIR-IX FROM 1 BY 1
019100         UNTIL WS-PAIR-IX IS GREATER THAN WS-PAIR-COUNT.
019200*
019300 135-EXIT.
019400     EXIT.
019500*
019600 140-PRSS-ONE-PAIR.
019700*
019800     IF WS-PAIR-TEXT (WS-PAIR-IX) = SPACES
019900         GO TO 140-EXIT.
020000     MOVE SPACES TO WS-PAIR-PARTS.
020100     UNSTRING WS-PAIR-TEXT (WS-PAIR-IX) DELIMITED BY ':'
020200         INTO WS-PAIR-PRODUCT-ID, WS-PAIR-QTY-ALPHA.
020300     IF WS-PAIR-PRODUCT-ID = SPACES
020400         GO TO 140-EXIT.
020500     MOVE ZERO TO WS-PAIR-QTY-LEN.
020600     INSPECT WS-PAIR-QTY-ALPHA TALLYING WS-PAIR-QTY-LEN
020700         FOR CHARACTERS BEFORE INITIAL SPACE.
020800     IF WS-PAIR-QTY-LEN = ZERO OR WS-PAIR-QTY-LEN > 4
020900         GO TO 140-EXIT.
021000     IF WS-PAIR-QTY-ALPHA (1:WS-PAIR-QTY-LEN) IS NOT NUMERIC
021100         GO TO 140-EXIT.
021200     MOVE WS-PAIR-QTY-ALPHA (1:WS-PAIR-QTY-LEN)
021300       TO WS-PAIR-QTY-NUM.
021400     PERFORM 150-FIND-OR-INSERT-PROD THRU 150-EXIT.
021500*
021600 140-EXIT.
021700     EXIT.
021800*
021900 150-FIND-OR-INSERT-PROD.
022000*
022100     MOVE 'NO ' TO WS-PROD-FOUND-SW.
022200     IF PV-PROD-COUNT IS GREATER THAN ZERO
022300         SEARCH ALL PV-PROD-ENTRY
022400             AT END
022500                 MOVE 'NO ' TO WS-PROD-FOUND-SW
022600             WHEN PV-PRODUCT-ID (PV-IDX) = WS-PAIR-PRODUCT-ID
022700                 MOVE 'YES' TO WS-PROD-FOUND-SW.
022800     IF PROD-ENTRY-FOUND
022900         ADD WS-PAIR-QTY-NUM TO PV-TOTAL-QUANTITY (PV-IDX)
023000     ELSE
023100         PERFORM 160-INSERT-NEW-PROD THRU 160-EXIT.
023200*
023300 150-EXIT.
023400     EXIT.
023500*
023600 160-INSERT-NEW-PROD.
023700*
023800     IF PV-PROD-COUNT IS GREATER THAN OR EQUAL TO 2000
023900         DISPLAY 'TRANSTAT - PRODUCT TABLE FULL, ENTRY DROPPED '
024000                 WS-PAIR-PRODUCT-ID
024100         GO TO 160-EXIT.
024200     SET PV-IDX TO 1.
024300     PERFORM 165-FIND-INSERT-POINT THRU 165-EXIT
024400         VARYING PV-IDX FROM 1 BY 1
024500         UNTIL PV-IDX IS GREATER THAN PV-PROD-COUNT
024600            OR PV-PRODUCT-ID (PV-IDX) IS GREATER THAN
024700               WS-PAIR-PRODUCT-ID.
024800     ADD 1 TO PV-PROD-COUNT.
024900     PERFORM 170-SHIFT-PROD-ENTRIES THRU 170-EXIT
025000         VARYING WS-SHIFT-IX FROM PV-PROD-COUNT BY -1
025100         UNTIL WS-SHIFT-IX IS LESS THAN OR EQUAL TO PV-IDX.
025200     MOVE WS-PAIR-PRODUCT-ID TO PV-PRODUCT-ID (PV-IDX).
025300     MOVE WS-PAIR-QTY-NUM TO PV-TOTAL-QUANTITY (PV-IDX).
025400*
025500 160-EXIT.
025600     EXIT.
025700*
025800 165-FIND-INSERT-POINT.
025900*
026000     CONTINUE.
026100*
026200 165-EXIT.
026300     EXIT.
026400*
026500 170-SHIFT-PROD-ENTRIES.
026600*
026700     MOVE PV-PROD-ENTRY (WS-SHIFT-IX - 1)
026800       TO PV-PROD-ENTRY (WS-SHIFT-IX).
026900*
027000 170-EXIT.
027100     EXIT.
027200*
027300*  END OF PROGRAM TRANSTAT
