000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRANBAT.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL - DATA CENTER.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  NIGHTLY BATCH DRIVER FOR THE TRANSACTION ANALYTICS RUN.      *
001100*  READS THE CONTROL FILE (ONE INPUT DATASET NAME PER RECORD -  *
001200*  IN PLACE OF A DIRECTORY LISTING, WHICH THIS SHOP'S COBOL     *
001300*  CANNOT PRODUCE), CALLS TRANRD TO LOAD EACH DATASET AND       *
001400*  TRANSTAT TO SCORE IT, THEN FOLDS THE PER-FILE RESULTS INTO   *
001500*  FOUR FOLDER-WIDE STATISTICS AND PRINTS THE END-OF-JOB        *
001600*  SUMMARY REPORT -                                             *
001700*     - OVERALL HIGHEST SINGLE SALE                             *
001800*     - HIGHEST SINGLE-DAY SALES VOLUME                         *
001900*     - MOST SOLD PRODUCT, ALL DAYS COMBINED                    *
002000*     - HOUR OF DAY WITH THE HIGHEST AVERAGE SALE AMOUNT        *
002100*  A DATASET THAT TRANRD CANNOT PARSE CLEANLY CONTRIBUTES       *
002200*  NOTHING TO ANY OF THE FOUR STATISTICS FOR THAT RUN - SEE     *
002300*  THE 200- SECTION BELOW.                                      *
002400*****************************************************************
002500*  AMENDMENT HISTORY
002600*  ----------------------------------------------------------
002700*  03-14-89  RBW  0000  ORIGINAL PROGRAM - SALE VALUE AND VOLUME
002800*                       STATISTICS ONLY, SINGLE HARD-CODED FILE
002900*  11-02-02  RBW  1147  ADDED CONTROL FILE / DYNAMIC CALL TO
003000*                       TRANRD SO MULTIPLE DATASETS CAN RUN IN
003100*                       ONE JOB STEP, ADDED MOST-SOLD-PRODUCT
003200*  09-22-98  KCJ  1212  Y2K - TRAN-DATE WIDENED TO CCYYMMDD,
003300*                       REVIEWED HOUR BUCKET LOGIC - NO CHANGE
003400*                       NEEDED, TIME PORTION WAS UNAFFECTED
003500*  06-08-13  KCJ  1390  ADDED HIGHEST-AVG-HOUR STATISTIC (500-,
003600*                       600-, 640-) PER REQUEST BATCH-1390
003700*  03-02-24  TLH  1455  ADDED FILE-LEVEL SKIP DISPLAY AND RUN
003800*                       TOTALS AT END OF JOB FOR OPERATIONS
003900*  ----------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT TRAN-CONTROL-FILE ASSIGN TO TRANCTL
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS WS-CTLFILE-STATUS.
005500*
005600     SELECT RPT-OUTPUT-FILE ASSIGN TO TRANRPT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS WS-RPTFILE-STATUS.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  TRAN-CONTROL-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 50 CHARACTERS
006800     DATA RECORD IS TC-CONTROL-RECORD.
006900*
007000 01  TC-CONTROL-RECORD.
007100     05  TC-DATASET-NAME              PIC X(44).
007200     05  FILLER                       PIC X(06).
007300*
007400 FD  RPT-OUTPUT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     DATA RECORD IS RPT-PRINT-LINE.
007900*
008000 01  RPT-PRINT-LINE                   PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  PROGRAM-INDICATOR-SWITCHES.
008500     05  WS-EOF-CTL-SW                PIC X(3)      VALUE 'NO '.
008600         88  EOF-CONTROL-FILE                       VALUE 'YES'.
008700     05  FILLER                       PIC X(05).
008800*
008900 01  WS-FILE-STATUS-FIELDS.
009000     05  WS-CTLFILE-STATUS            PIC X(2)      VALUE SPACES.
009100     05  WS-RPTFILE-STATUS            PIC X(2)      VALUE SPACES.
009200     05  WS-TRAN-FILE-STATUS          PIC X(2)      VALUE SPACES.
009300         88  WS-TRAN-FILE-OK                        VALUE '00'.
009400     05  FILLER                       PIC X(08).
009500*
009600 01  WS-RUN-COUNTERS.
009700     05  WS-FILES-SEEN                PIC 9(5) COMP VALUE 0.
009800     05  WS-FILES-LOADED              PIC 9(5) COMP VALUE 0.
009900     05  WS-FILES-SKIPPED             PIC 9(5) COMP VALUE 0.
010000     05  FILLER                       PIC X(08).
010100*
010200 01  WS-CURRENT-FILE-NAME             PIC X(44)     VALUE SPACES.
010300*
010400 01  WS-FOLDER-RESULT.
010500     05  WS-HIGHEST-SALE-VALUE        PIC S9(9)V99 COMP-3 VALUE 0.
010600     05  WS-HIGHEST-DAY-SALES-VOLUME  PIC S9(9)V99 COMP-3 VALUE 0.
010700     05  WS-MOST-SOLD-PRODUCT-ID      PIC X(10)     VALUE SPACES.
010800     05  WS-MOST-SOLD-PRODUCT-QTY     PIC 9(9)      VALUE 0.
010900     05  WS-HIGHEST-AVG-HOUR          PIC S9(2)     VALUE -1.
011000     05  WS-HIGHEST-AVG-HOUR-R REDEFINES WS-HIGHEST-AVG-HOUR
011100                                     PIC XX.
011200     05  WS-HIGHEST-AVG-HOUR-VALUE    PIC S9(9)V99 COMP-3 VALUE 0.
011300     05  FILLER                       PIC X(08).
011400*
011500 01  WS-HOUR-BUCKETS.
011600     05  WS-HOUR-ENTRY OCCURS 24 TIMES INDEXED BY WS-HOUR-IX.
011700         10  WS-HOUR-TOTAL            PIC S9(9)V99 COMP-3 VALUE 0.
011800         10  WS-HOUR-COUNT            PIC 9(7) COMP VALUE 0.
011900         10  FILLER                   PIC X(04).
012000     05  FILLER                       PIC X(08).
012100*
012200 01  WS-FILE-FOLD-WORK.
012300     05  WS-FILE-HIGH-SALE            PIC S9(9)V99 COMP-3 VALUE 0.
012400     05  WS-FILE-VOLUME               PIC S9(9)V99 COMP-3 VALUE 0.
012500     05  FILLER                       PIC X(08).
012600*
012700 01  WS-HOUR-WORK.
012800     05  WS-HOUR-AVG                  PIC S9(9)V99 COMP-3 VALUE 0.
012900     05  FILLER                       PIC X(08).
013000*
013100*  PER-FILE TRANSACTION TABLE - LOADED BY TRANRD, SCORED BY
013200*  TRANSTAT, RE-WALKED BELOW FOR THE HOUR-BUCKET PASS.
013300*
013400 COPY TRANREC.
013500*
013600*  PER-FILE PRODUCT TABLE - RETURNED BY TRANSTAT EACH CALL.
013700*
013800 COPY PRODTBL.
013900*
014000*  FOLDER-WIDE MERGED PRODUCT TABLE - SAME SHAPE, OWN STORAGE.
014100*
014200 COPY PRODTBL REPLACING ==PV-== BY ==FW-==.
014300*
014400 01  WS-MERGE-WORK.
014500     05  WS-MERGE-IX                  PIC 9(4) COMP VALUE 0.
014600     05  WS-SHIFT-IX                  PIC 9(4) COMP VALUE 0.
014700     05  WS-MERGE-FOUND-SW            PIC X(3)      VALUE 'NO '.
014800         88  MERGE-ENTRY-FOUND                      VALUE 'YES'.
014900     05  FILLER                       PIC X(08).
015000*
015100 01  RL-LINE-1.
015200     05  FILLER   PIC X(34)
015300         VALUE 'HIGHEST SALE VALUE .............  '.
015400     05  RL-SALE-VALUE                PIC ZZZZZZZZ9.99.
015500     05  FILLER                       PIC X(86).
015600*
015700 01  RL-LINE-2.
015800     05  FILLER   PIC X(35)
015900         VALUE 'HIGHEST DAY SALES VOLUME ........  '.
016000     05  RL-VOLUME-VALUE              PIC ZZZZZZZZ9.99.
016100     05  FILLER                       PIC X(85).
016200*
016300 01  RL-LINE-3.
016400     05  FILLER   PIC X(36)
016500         VALUE 'MOST SOLD PRODUCT ................  '.
016600     05  RL-PRODUCT-ID                PIC X(10).
016700     05  FILLER                       PIC X(08) VALUE '  (QTY: '.
016800     05  RL-PRODUCT-QTY               PIC ZZZZZZZZ9.
016900     05  FILLER                       PIC X(01) VALUE ')'.
017000     05  FILLER                       PIC X(68).
017100*
017200 01  RL-LINE-4.
017300     05  FILLER   PIC X(35)
017400         VALUE 'HIGHEST AVG HOUR ................  '.
017500     05  RL-AVG-HOUR                  PIC ZZ9.
017600     05  FILLER                       PIC X(08) VALUE '  (AVG: '.
017700     05  RL-AVG-HOUR-VALUE            PIC ZZZZZZZZ9.99.
017800     05  FILLER                       PIC X(01) VALUE ')'.
017900     05  FILLER                       PIC X(73).
018000*
018100*****************************************************************
018200 PROCEDURE DIVISION.
018300*****************************************************************
018400*
018500 000-MAINLINE.
018600*
018700     PERFORM 100-INITIALIZE THRU 100-EXIT.
018800     PERFORM 200-PRSS-FOLDER THRU 200-EXIT
018900         UNTIL EOF-CONTROL-FILE.
019000     PERFORM 600-PRSS-FINAL-RESULTS THRU 600-EXIT.
019100     PERFORM 700-PRSS-REPORT THRU 700-EXIT.
019200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
019300     DISPLAY 'TRANBAT - FILES SEEN=' WS-FILES-SEEN
019400             ' LOADED=' WS-FILES-LOADED
019500             ' SKIPPED=' WS-FILES-SKIPPED.
019600     STOP RUN.
019700*
019800 100-INITIALIZE.
019900*
020000     MOVE ZERO TO WS-HIGHEST-SALE-VALUE
020100                  WS-HIGHEST-DAY-SALES-VOLUME.
020200     MOVE SPACES TO WS-MOST-SOLD-PRODUCT-ID.
020300     MOVE ZERO TO WS-MOST-SOLD-PRODUCT-QTY.
020400     MOVE -1 TO WS-HIGHEST-AVG-HOUR.
020500     MOVE ZERO TO WS-HIGHEST-AVG-HOUR-VALUE.
020600     MOVE ZERO TO FW-PROD-COUNT.
020700     SET WS-HOUR-IX TO 1.
020800     PERFORM 110-ZERO-HOUR-BUCKET THRU 110-EXIT
020900         VARYING WS-HOUR-IX FROM 1 BY 1
021000         UNTIL WS-HOUR-IX IS GREATER THAN 24.
021100     PERFORM 900-OPEN-FILES THRU 900-EXIT.
021200     PERFORM 800-READ-CONTROL-RECORD THRU 800-EXIT.
021300*
021400 100-EXIT.
021500     EXIT.
021600*
021700 110-ZERO-HOUR-BUCKET.
021800*
021900     MOVE ZERO TO WS-HOUR-TOTAL (WS-HOUR-IX).
022000     MOVE ZERO TO WS-HOUR-COUNT (WS-HOUR-IX).
022100*
022200 110-EXIT.
022300     EXIT.
022400*
022500 200-PRSS-FOLDER.
022600*
022700     ADD 1 TO WS-FILES-SEEN.
022800     MOVE TC-DATASET-NAME TO WS-CURRENT-FILE-NAME.
022900     MOVE ZERO TO PV-PROD-COUNT.
023000     CALL 'TRANRD' USING WS-CURRENT-FILE-NAME, TD-TRAN-TABLE,
023100                          WS-TRAN-FILE-STATUS.
023200     IF WS-TRAN-FILE-OK
023300         ADD 1 TO WS-FILES-LOADED
023400         CALL 'TRANSTAT' USING TD-TRAN-TABLE, PV-PROD-TABLE
023500         PERFORM 300-FOLD-FILE-RESULTS THRU 300-EXIT
023600         PERFORM 400-MERGE-PRODUCT-TABLE THRU 400-EXIT
023700         PERFORM 500-PRSS-HOUR-BUCKETS THRU 500-EXIT
023800     ELSE
023900         ADD 1 TO WS-FILES-SKIPPED
024000         DISPLAY 'TRANBAT - FILE SKIPPED, BAD READ - '
024100                 WS-CURRENT-FILE-NAME.
024200     PERFORM 800-READ-CONTROL-RECORD THRU 800-EXIT.
024300*
024400 200-EXIT.
024500     EXIT.
024600*
024700 300-FOLD-FILE-RESULTS.
024800*
024900     MOVE ZERO TO WS-FILE-HIGH-SALE.
025000     SET TD-TRAN-IX TO 1.
025100     PERFORM 310-CALC-FILE-HIGH-SALE THRU 310-EXIT
025200         VARYING TD-TRAN-IX FROM 1 BY 1
025300         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
025400     IF WS-FILE-HIGH-SALE IS GREATER THAN WS-HIGHEST-SALE-VALUE
025500         MOVE WS-FILE-HIGH-SALE TO WS-HIGHEST-SALE-VALUE.
025600     PERFORM 320-CALC-FILE-VOLUME THRU 320-EXIT.
025700*
025800 300-EXIT.
025900     EXIT.
026000*
026100 310-CALC-FILE-HIGH-SALE.
026200*
026300     IF TD-SALE-AMOUNT (TD-TRAN-IX)
026400             IS GREATER THAN WS-FILE-HIGH-SALE
026500         MOVE TD-SALE-AMOUNT (TD-TRAN-IX) TO WS-FILE-HIGH-SALE.
026600*
026700 310-EXIT.
026800     EXIT.
026900*
027000 320-CALC-FILE-VOLUME.
027100*
027200     MOVE ZERO TO WS-FILE-VOLUME.
027300     SET TD-TRAN-IX TO 1.
027400     PERFORM 325-ADD-FILE-SALE THRU 325-EXIT
027500         VARYING TD-TRAN-IX FROM 1 BY 1
027600         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
027700     IF WS-FILE-VOLUME IS GREATER THAN WS-HIGHEST-DAY-SALES-VOLUME
027800         MOVE WS-FILE-VOLUME TO WS-HIGHEST-DAY-SALES-VOLUME.
027900*
028000 320-EXIT.
028100     EXIT.
028200*
028300 325-ADD-FILE-SALE.
028400*
028500     ADD TD-SALE-AMOUNT (TD-TRAN-IX) TO WS-FILE-VOLUME.
028600*
028700 325-EXIT.
028800     EXIT.
028900*
029000 400-MERGE-PRODUCT-TABLE.
029100*
029200     IF PV-PROD-COUNT IS EQUAL TO ZERO
029300         GO TO 400-EXIT.
029400     SET PV-IDX TO 1.
029500     PERFORM 410-MERGE-ONE-PRODUCT THRU 410-EXIT
029600         VARYING PV-IDX FROM 1 BY 1
029700         UNTIL PV-IDX IS GREATER THAN PV-PROD-COUNT.
029800*
029900 400-EXIT.
030000     EXIT.
030100*
030200 410-MERGE-ONE-PRODUCT.
030300*
030400     MOVE 'NO ' TO WS-MERGE-FOUND-SW.
030500     IF FW-PROD-COUNT IS GREATER THAN ZERO
030600         SEARCH ALL FW-PROD-ENTRY
030700             AT END
030800                 MOVE 'NO ' TO WS-MERGE-FOUND-SW
030900             WHEN FW-PRODUCT-ID (FW-IDX) = PV-PRODUCT-ID (PV-IDX)
031000                 MOVE 'YES' TO WS-MERGE-FOUND-SW.
031100     IF MERGE-ENTRY-FOUND
031200         ADD PV-TOTAL-QUANTITY (PV-IDX) TO
031300             FW-TOTAL-QUANTITY (FW-IDX)
031400     ELSE
031500         PERFORM 420-INSERT-FOLDER-PRODUCT THRU 420-EXIT.
031600*
031700 410-EXIT.
031800     EXIT.
031900*
032000 420-INSERT-FOLDER-PRODUCT.
032100*
032200     IF FW-PROD-COUNT IS GREATER THAN OR EQUAL TO 2000
032300         DISPLAY 'TRANBAT - FOLDER PRODUCT TABLE FULL, DROPPED '
032400                 PV-PRODUCT-ID (PV-IDX)
032500         GO TO 420-EXIT.
032600     SET FW-IDX TO 1.
032700     PERFORM 425-FIND-INSERT-POINT THRU 425-EXIT
032800         VARYING FW-IDX FROM 1 BY 1
032900         UNTIL FW-IDX IS GREATER THAN FW-PROD-COUNT
033000            OR FW-PRODUCT-ID (FW-IDX) IS GREATER THAN
033100               PV-PRODUCT-ID (PV-IDX).
033200     ADD 1 TO FW-PROD-COUNT.
033300     PERFORM 430-SHIFT-FOLDER-ENTRIES THRU 430-EXIT
033400         VARYING WS-SHIFT-IX FROM FW-PROD-COUNT BY -1
033500         UNTIL WS-SHIFT-IX IS LESS THAN OR EQUAL TO FW-IDX.
033600     MOVE PV-PRODUCT-ID (PV-IDX)     TO FW-PRODUCT-ID (FW-IDX).
033700     MOVE PV-TOTAL-QUANTITY (PV-IDX)
033800       TO FW-TOTAL-QUANTITY (FW-IDX).
033900*
034000 420-EXIT.
034100     EXIT.
034200*
034300 425-FIND-INSERT-POINT.
034400*
034500     CONTINUE.
034600*
034700 425-EXIT.
034800     EXIT.
034900*
035000 430-SHIFT-FOLDER-ENTRIES.
035100*
035200     MOVE FW-PROD-ENTRY (WS-SHIFT-IX - 1)
035300       TO FW-PROD-ENTRY (WS-SHIFT-IX).
035400*
035500 430-EXIT.
035600     EXIT.
035700*
035800 500-PRSS-HOUR-BUCKETS.
035900*
036000     IF TD-TRAN-COUNT IS EQUAL TO ZERO
036100         GO TO 500-EXIT.
036200     SET TD-TRAN-IX TO 1.
036300     PERFORM 510-ADD-ONE-HOUR-ENTRY THRU 510-EXIT
036400         VARYING TD-TRAN-IX FROM 1 BY 1
036500         UNTIL TD-TRAN-IX IS GREATER THAN TD-TRAN-COUNT.
036600*
036700 500-EXIT.
036800     EXIT.
036900*
037000 510-ADD-ONE-HOUR-ENTRY.
037100*
037200     SET WS-HOUR-IX TO TD-TRAN-HOUR (TD-TRAN-IX).
037300     SET WS-HOUR-IX UP BY 1.
037400     ADD TD-SALE-AMOUNT (TD-TRAN-IX)
037500       TO WS-HOUR-TOTAL (WS-HOUR-IX).
037600     ADD 1 TO WS-HOUR-COUNT (WS-HOUR-IX).
037700*
037800 510-EXIT.
037900     EXIT.
038000*
038100 600-PRSS-FINAL-RESULTS.
038200*
038300     IF FW-PROD-COUNT IS GREATER THAN ZERO
038400         PERFORM 610-FIND-MOST-SOLD THRU 610-EXIT.
038500     SET WS-HOUR-IX TO 1.
038600     PERFORM 640-CALC-HOUR-AVERAGE THRU 640-EXIT
038700         VARYING WS-HOUR-IX FROM 1 BY 1
038800         UNTIL WS-HOUR-IX IS GREATER THAN 24.
038900*
039000 600-EXIT.
039100     EXIT.
039200*
039300 610-FIND-MOST-SOLD.
039400*
039500     SET FW-IDX TO 1.
039600     PERFORM 620-TEST-ONE-PRODUCT THRU 620-EXIT
039700         VARYING FW-IDX FROM 1 BY 1
039800         UNTIL FW-IDX IS GREATER THAN FW-PROD-COUNT.
039900*
040000 610-EXIT.
040100     EXIT.
040200*
040300 620-TEST-ONE-PRODUCT.
040400*
040500     IF FW-TOTAL-QUANTITY (FW-IDX) IS GREATER THAN
040600        WS-MOST-SOLD-PRODUCT-QTY
040700         MOVE FW-PRODUCT-ID (FW-IDX)
040800           TO WS-MOST-SOLD-PRODUCT-ID
040900         MOVE FW-TOTAL-QUANTITY (FW-IDX)
041000           TO WS-MOST-SOLD-PRODUCT-QTY.
041100*
041200 620-EXIT.
041300     EXIT.
041400*
041500 640-CALC-HOUR-AVERAGE.
041600*
041700     IF WS-HOUR-COUNT (WS-HOUR-IX) IS EQUAL TO ZERO
041800         GO TO 640-EXIT.
041900     COMPUTE WS-HOUR-AVG ROUNDED =
042000         WS-HOUR-TOTAL (WS-HOUR-IX) / WS-HOUR-COUNT (WS-HOUR-IX).
042100     IF WS-HOUR-AVG IS GREATER THAN WS-HIGHEST-AVG-HOUR-VALUE
042200        OR WS-HIGHEST-AVG-HOUR IS LESS THAN ZERO
042300         SET WS-HIGHEST-AVG-HOUR TO WS-HOUR-IX
042400         SUBTRACT 1 FROM WS-HIGHEST-AVG-HOUR
042500         MOVE WS-HOUR-AVG TO WS-HIGHEST-AVG-HOUR-VALUE.
042600*
042700 640-EXIT.
042800     EXIT.
042900*
043000 700-PRSS-REPORT.
043100*
043200     MOVE WS-HIGHEST-SALE-VALUE       TO RL-SALE-VALUE.
043300     WRITE RPT-PRINT-LINE FROM RL-LINE-1
043400         AFTER ADVANCING TOP-OF-FORM.
043500     MOVE WS-HIGHEST-DAY-SALES-VOLUME TO RL-VOLUME-VALUE.
043600     WRITE RPT-PRINT-LINE FROM RL-LINE-2 AFTER ADVANCING 1 LINE.
043700     IF WS-MOST-SOLD-PRODUCT-ID = SPACES
043800         MOVE '(NONE)    '            TO RL-PRODUCT-ID
043900     ELSE
044000         MOVE WS-MOST-SOLD-PRODUCT-ID TO RL-PRODUCT-ID.
044100     MOVE WS-MOST-SOLD-PRODUCT-QTY    TO RL-PRODUCT-QTY.
044200     WRITE RPT-PRINT-LINE FROM RL-LINE-3 AFTER ADVANCING 1 LINE.
044300     IF WS-HIGHEST-AVG-HOUR IS LESS THAN ZERO
044400         MOVE ZERO TO RL-AVG-HOUR
044500         MOVE ZERO TO RL-AVG-HOUR-VALUE
044600     ELSE
044700         MOVE WS-HIGHEST-AVG-HOUR       TO RL-AVG-HOUR
044800         MOVE WS-HIGHEST-AVG-HOUR-VALUE TO RL-AVG-HOUR-VALUE.
044900     WRITE RPT-PRINT-LINE FROM RL-LINE-4 AFTER ADVANCING 1 LINE.
045000     DISPLAY 'TRANBAT - HIGHEST AVG HOUR SENTINEL='
045100             WS-HIGHEST-AVG-HOUR-R.
045200*
045300 700-EXIT.
045400     EXIT.
045500*
045600 800-READ-CONTROL-RECORD.
045700*
045800     READ TRAN-CONTROL-FILE
045900         AT END MOVE 'YES' TO WS-EOF-CTL-SW.
046000*
046100 800-EXIT.
046200     EXIT.
046300*
046400 900-OPEN-FILES.
046500*
046600     OPEN INPUT  TRAN-CONTROL-FILE.
046700     OPEN OUTPUT RPT-OUTPUT-FILE.
046800     IF WS-CTLFILE-STATUS IS NOT EQUAL TO '00'
046900         DISPLAY 'TRANBAT - ERROR OPENING CONTROL FILE, STATUS='
047000                 WS-CTLFILE-STATUS
047100         MOVE 'YES' TO WS-EOF-CTL-SW.
047200*
047300 900-EXIT.
047400     EXIT.
047500*
047600 950-CLOSE-FILES.
047700*
047800     CLOSE TRAN-CONTROL-FILE.
047900     CLOSE RPT-OUTPUT-FILE.
048000*
048100 950-EXIT.
048200     EXIT.
048300*
048400*  END OF PROGRAM TRANBAT
